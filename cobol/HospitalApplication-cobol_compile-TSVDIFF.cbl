000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TSVDIFF.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/89.
000700 DATE-COMPILED. 11/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200* DATE     BY   REQUEST#   DESCRIPTION
001300*-----------------------------------------------------------------
001400* 111489   JS   R8911-07   ORIGINAL CODING.  READS THE SCORED
001500*                          DIFFERENTIAL FROM THE RANKING ENGINE
001600*                          AND BUILDS THE CLINICIAN TSV REPORT.
001700* 020690   JS   R9002-14   ADDED THE GEN2GENO REFERENCE TABLE
001800*                          LOAD AND THE PER-DISEASE VARIANT-LIST
001900*                          LOOKUP (050/400/410 PARAGRAPHS).
002000* 071190   JS   R9007-02   DISEASE-NAME PRETTIFY DID NOT STRIP A
002100*                          LEADING DIGIT PREFIX.  CORRECTED IN
002200*                          210-SCAN-LEADING-CHARS.
002300* 031291   RMC  R9103-21   POSTTEST PERCENT WAS SHOWING ONLY TWO
002400*                          DECIMALS FOR VERY SMALL PROBABILITIES -
002500*                          CLINICAL REVIEW WANTED FULL PRECISION
002600*                          DOWN THE SCALE.  ADDED THE FOUR-TIER
002700*                          EVALUATE IN 320-FORMAT-POSTTEST-PROB.
002800* 091592   RMC  R9209-08   PRETEST PROBABILITY NOW SHOWN AS A
002900*                          RECIPROCAL ODDS "1/N" WHEN BELOW THE
003000*                          0.001 CLINICAL THRESHOLD.  SEE 310.
003100* 051793   RMC  R9305-11   GEN2GENO TABLE SIZE RAISED FROM 100 TO
003200*                          200 ENTRIES - PANEL GREW.
003300* 060793   RMC  R9306-04   FACTORED THE REPEATED LEADING-SPACE
003400*                          TRIM LOGIC OUT OF 310/320/500 INTO THE
003500*                          SHARED 600/610/620/630 SCRATCH
003600*                          PARAGRAPHS - FOUR COPIES OF THE SAME
003700*                          SCAN WAS A MAINTENANCE HEADACHE.
003800* 082394   DTW  R9408-19   UPSI-0 NOW CONTROLS WHETHER THE GENE-
003900*                          TO-GENOTYPE PASS RUNS AT ALL.  SOME
004000*                          RUNS CARRY NO GENOTYPE EVIDENCE AND
004100*                          THE STEP WAS ABENDING ON A MISSING DD.
004200* 032995   DTW  R9503-02   ADDED THE NUMERIC-GENE-CHARS CLASS TEST
004300*                          IN 400 - A BAD EXTRACT WAS FEEDING A
004400*                          BLANK GENE ID THROUGH TO THE SEARCH.
004500* 100398   LMK  R9810-44   YEAR-2000 REVIEW.  WS-DATE EXPANDED TO
004600*                          A 4-DIGIT CENTURY (WS-DATE-BROKEN) AND
004700*                          THE CONSOLE RUN-DATE DISPLAY CORRECTED
004800*                          - NO OTHER DATE ARITHMETIC IN THIS
004900*                          PROGRAM.
005000* 022399   LMK  R9901-17   ADDED THE EMPTY-INPUT-FILE ABEND CHECK
005100*                          IN 000-HOUSEKEEPING - OPERATIONS WAS
005200*                          RERUNNING A BLANK DXSCORE STEP AS IF IT
005300*                          HAD SUCCEEDED.
005400* 061501   PKR  R0105-06   DISEASE-CURIE NO LONGER TRIMMED -
005500*                          REPORT RECIPIENTS WANTED THE RAW CURIE
005600*                          VALUE AS SUPPLIED.
005700* 040703   PKR  R0703-29   VARIANT-COUNT GUARD ADDED IN
005800*                          410-JOIN-VARIANT-TEXT - A ZERO COUNT
005900*                          WAS PERFORMING THE JOIN PARAGRAPH ONCE
006000*                          AND WRITING A STRAY SEMICOLON.
006100* 091505   PKR  R0915-11   WS-RECIP-N-EDIT WAS ONLY 10 DIGITS -
006200*                          THE SMALLEST NONZERO PRETEST-PROB
006300*                          RECIPROCATES TO AN 11-DIGIT VALUE AND
006400*                          WAS TRUNCATING.  WIDENED TO PIC Z(10)9.
006500*-----------------------------------------------------------------
006600* PURPOSE.
006700*   THIS JOB IS THE LAST STEP OF THE DXSCORE DIFFERENTIAL-
006800*   DIAGNOSIS RUN.  THE RANKING ENGINE (AN UPSTREAM STEP) HAS
006900*   ALREADY SCORED AND SORTED THE CANDIDATE DISEASES; THIS
007000*   PROGRAM READS THAT SCORED OUTPUT ONE DISEASE AT A TIME AND
007100*   BUILDS THE TAB-SEPARATED REPORT THE CLINICIAN ACTUALLY
007200*   RECEIVES.  NO SCORING OR RE-RANKING IS DONE HERE - STRICTLY
007300*   FORMATTING, NAME CLEAN-UP, AND AN OPTIONAL GENE/VARIANT
007400*   LOOKUP AGAINST THE GEN2GENO REFERENCE FILE.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS NEXT-PAGE
008200     CLASS NUMERIC-GENE-CHARS IS "0" THRU "9"
008300     UPSI-0 ON  STATUS IS GENOTYPE-MAP-SUPPLIED
008400            OFF STATUS IS GENOTYPE-MAP-NOT-SUPPLIED.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT SYSOUT
008800     ASSIGN TO UT-S-SYSOUT
008900       ORGANIZATION IS SEQUENTIAL.
009000
009100     SELECT TESTRSLT-FILE
009200     ASSIGN TO UT-S-TESTRSL
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS RFCODE.
009500
009600     SELECT GEN2GENO-FILE
009700     ASSIGN TO UT-S-GEN2GEN
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS GFCODE.
010000
010100     SELECT TSVRPT-FILE
010200     ASSIGN TO UT-S-TSVRPT
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600****** SCORED DIFFERENTIAL FROM THE RANKING ENGINE - ONE RECORD
011700****** PER CANDIDATE DISEASE, ALREADY IN FINAL RANK ORDER.
011800****** THERE IS NO HEADER OR TRAILER RECORD ON THIS FILE.
011900 FD  TESTRSLT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 200 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS TEST-RESULT-REC-SRCH.
012500 01  TEST-RESULT-REC-SRCH        PIC X(200).
012600
012700****** OPTIONAL GENE-TO-GENOTYPE REFERENCE EXTRACT.  NOT EVERY
012800****** RUN CARRIES GENOTYPE EVIDENCE - SEE UPSI-0 ABOVE.  WHEN
012900****** CARRIED, IT IS LOADED WHOLESALE INTO WS-GEN2GENO-TABLE IN
013000****** 050-LOAD-GEN2GENO-TABLE AND SEARCHED BY GENE ID.
013100 FD  GEN2GENO-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 4050 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS GEN2GENO-REC-SRCH.
013700 01  GEN2GENO-REC-SRCH           PIC X(4050).
013800
013900****** THE CLINICIAN-FACING TSV REPORT.  ONE HEADER LINE FOLLOWED
014000****** BY ONE LINE PER CANDIDATE DISEASE, COLUMNS SEPARATED BY A
014100****** SINGLE TAB (X'09').  TRAILING BLANKS ARE STRIPPED ON
014200****** WRITE, SO EACH REPORT LINE IS SHORTER THAN 631 IN PRACTICE.
014300 FD  TSVRPT-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 631 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS TSVRPT-REC.
014900 01  TSVRPT-REC                  PIC X(631).
015000
015100** QSAM FILE
015200 WORKING-STORAGE SECTION.
015300
015400 01  FILE-STATUS-CODES.
015500     05  RFCODE                  PIC X(2).
015600         88  CODE-READ         VALUE SPACES.
015700         88  NO-MORE-TESTRSLT  VALUE "10".
015800     05  GFCODE                  PIC X(2).
015900         88  CODE-READ-G2G        VALUE SPACES.
016000         88  NO-MORE-GEN2GENO     VALUE "10".
016100* 082394 DTW - KEPT FOR REFERENCE.  UPSI-0 NOW DECIDES WHETHER
016200* GEN2GENO-FILE IS EVEN OPENED, SO THIS STATUS IS NOT TESTED.
016300         88  GEN2GENO-NOT-PRESENT VALUE "35".
016400     05  OFCODE                  PIC X(2).
016500         88  CODE-WRITE    VALUE SPACES.
016600
016700** QSAM FILE - SCORED DIFFERENTIAL, ONE ENTRY PER CALL
016800 COPY TESTRSLT.
016900
017000****** GEN2GENO REFERENCE TABLE - LOADED ONCE AT JOB START WHEN
017100****** GENOTYPE-MAP-SUPPLIED, THEN SEARCHED ONCE PER DISEASE.
017200****** NOT A COPYBOOK - THIS TABLE IS UNIQUE TO TSVDIFF, THE WAY
017300****** THE OLDER EQUIPMENT/LABTEST TABLES WERE UNIQUE TO PATSRCH
017400****** AND TRMTSRCH.
017500 01  WS-GEN2GENO-TABLE.
017600     05  GEN2GENO-TAB-ENTRY OCCURS 200 TIMES INDEXED BY G2G-IDX.
017700         10  G2G-GENE-ID          PIC X(20).
017800         10  G2G-SYMBOL           PIC X(20).
017900         10  G2G-VARIANT-COUNT    PIC 9(3).
018000         10  G2G-VARIANT-TEXT OCCURS 50 TIMES
018100                                  PIC X(80).
018200         10  FILLER               PIC X(7).
018300
018400 01  WS-TSV-ROW                  PIC X(631).
018500 01  WS-TAB                      PIC X(1) VALUE X"09".
018600 01  WS-STRING-PTR               PIC 9(4) COMP.
018700
018800****** DISEASE-NAME PRETTIFY WORK AREA - THE NAME IS FIRST CUT AT
018900****** THE FIRST ";;" (IF ANY), THEN STRIPPED OF LEADING DIGITS,
019000****** POUND-SIGNS AND BLANKS.  WS-DISEASE-CHARS IS A CHARACTER-
019100****** AT-A-TIME VIEW OF THE SAME STORAGE USED TO FIND WHERE THE
019200****** STRIPPABLE PREFIX ENDS - NO INTRINSIC FUNCTIONS ARE USED
019300****** ANYWHERE IN THIS SHOP'S CODE.
019400 01  WS-DISEASE-NAME-WORK        PIC X(120).
019500 01  WS-DISEASE-CHARS REDEFINES WS-DISEASE-NAME-WORK.
019600     05  WS-DISEASE-CHAR OCCURS 120 TIMES PIC X(1).
019700 01  OUT-DISEASE-NAME            PIC X(120).
019800
019900****** GENERIC TRIM-SCRATCH AREA.  600/610 FIND THE LAST NON-
020000****** BLANK CHARACTER (FOR RIGHT-TRIMMING FREE-TEXT FIELDS);
020100****** 620/630 FIND THE FIRST NON-BLANK CHARACTER (FOR LEFT-
020200****** TRIMMING ZERO-SUPPRESSED NUMERIC-EDITED FIELDS).  ADDED
020300****** 060793 RMC TO REPLACE FOUR NEAR-IDENTICAL SCAN PARAGRAPHS.
020400 01  WS-SCRATCH-TEXT             PIC X(500).
020500 01  WS-SCRATCH-CHARS REDEFINES WS-SCRATCH-TEXT.
020600     05  WS-SCRATCH-CHAR OCCURS 500 TIMES PIC X(1).
020700 01  WS-SCRATCH-MAXLEN           PIC 9(3) COMP.
020800 01  WS-SCRATCH-STARTPOS         PIC 9(3) COMP.
020900 01  WS-SCRATCH-TRIMLEN          PIC 9(3) COMP.
021000 01  WS-DISEASE-TRIMLEN          PIC 9(3) COMP.
021100 01  WS-VARIANTS-TRIMLEN         PIC 9(3) COMP.
021200
021300****** RANK, PRETEST, POSTTEST AND COMPOSITE-LR EDIT AREAS.
021400 01  WS-RANK-EDIT                PIC ZZZ9.
021500 01  OUT-RANK                    PIC X(4).
021600
021700 01  WS-PRETEST-EDIT             PIC 9.999999.
021800 01  WS-RECIP-N-EDIT             PIC Z(10)9.
021900 01  OUT-PRETEST-PROB            PIC X(20).
022000
022100 01  WS-PCT-EDIT-2               PIC ZZ9.99.
022200 01  WS-PCT-EDIT-3               PIC ZZ9.999.
022300 01  WS-PCT-EDIT-4               PIC ZZ9.9999.
022400 01  WS-PCT-EDIT-5               PIC ZZ9.99999.
022500 01  OUT-POSTTEST-PROB           PIC X(20).
022600
022700 01  WS-COMPLR-EDIT              PIC -ZZZZZ9.999999.
022800 01  OUT-COMPOSITE-LR            PIC X(20).
022900
023000****** OUTPUT WORK AREAS FOR THE REMAINING COLUMNS.  WIDTHS HERE
023100****** MUST MATCH THE 631-BYTE TSVRPT-REC LAYOUT -
023200****** 120+20+4+20+20+20+20+400+7 TABS.
023300 01  OUT-GENE-ID                 PIC X(20).
023400 01  OUT-VARIANTS                PIC X(400).
023500 01  WS-GENE-SYMBOL-HOLD         PIC X(20).
023600
023700 01  WS-DATE                     PIC 9(8).
023800 01  WS-DATE-BROKEN REDEFINES WS-DATE.
023900     05  WS-DATE-CCYY             PIC 9(4).
024000     05  WS-DATE-MM               PIC 9(2).
024100     05  WS-DATE-DD               PIC 9(2).
024200
024300 77  MORE-TESTRSLT-SW            PIC X(1) VALUE SPACE.
024400     88  NO-MORE-TESTRSLT-RECS  VALUE 'N'.
024500 77  MORE-GEN2GENO-SW            PIC X(1) VALUE SPACE.
024600     88  NO-MORE-GEN2GENO-RECS  VALUE 'N'.
024700
024800 01  COUNTERS-AND-ACCUMULATORS.
024900     05  RECORDS-READ             PIC S9(9) COMP.
025000     05  RECORDS-WRITTEN          PIC S9(9) COMP.
025100     05  GEN2GENO-ROWS-LOADED     PIC S9(5) COMP.
025200     05  VARIANTS-ATTACHED-COUNT  PIC S9(7) COMP.
025300     05  WS-SCAN-IDX              PIC 9(3)  COMP.
025400     05  WS-STRIP-IDX             PIC 9(3)  COMP.
025500     05  WS-G2G-VAR-IDX           PIC 9(2)  COMP.
025600
025700 01  WS-SCAN-SWITCHES.
025800     05  WS-MORE-SCAN-SW          PIC X(1) VALUE "Y".
025900         88  WS-MORE-SCAN        VALUE "Y".
026000     05  WS-FOUND-GENE-SW         PIC X(1) VALUE "N".
026100         88  GENE-FOUND-IN-TABLE VALUE "Y".
026200
026300 COPY ABENDREC.
026400
026500 PROCEDURE DIVISION.
026600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026700     IF GENOTYPE-MAP-SUPPLIED
026800         PERFORM 050-LOAD-GEN2GENO-TABLE THRU 050-EXIT
026900             VARYING G2G-IDX FROM 1 BY 1
027000             UNTIL NO-MORE-GEN2GENO-RECS
027100                OR G2G-IDX > 200.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300         UNTIL NO-MORE-TESTRSLT-RECS.
027400     PERFORM 900-CLEANUP THRU 900-EXIT.
027500     MOVE ZERO TO RETURN-CODE.
027600     GOBACK.
027700
027800 000-HOUSEKEEPING.
027900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000     DISPLAY "******** BEGIN JOB TSVDIFF ********".
028100     ACCEPT WS-DATE FROM DATE YYYYMMDD.
028200* 100398 LMK - CENTURY-EXPANDED RUN-DATE, NO OTHER DATE MATH HERE
028300     DISPLAY "RUN DATE " WS-DATE-MM "/" WS-DATE-DD "/"
028400             WS-DATE-CCYY.
028500
028600     OPEN INPUT TESTRSLT-FILE.
028700     OPEN OUTPUT TSVRPT-FILE, SYSOUT.
028800     IF GENOTYPE-MAP-SUPPLIED
028900         OPEN INPUT GEN2GENO-FILE.
029000
029100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029200
029300     READ TESTRSLT-FILE INTO TEST-RESULT-REC
029400         AT END
029500         MOVE 'N' TO MORE-TESTRSLT-SW
029600         MOVE "** EMPTY TEST-RESULT INPUT FILE" TO ABEND-REASON
029700* 022399 LMK - OPERATIONS WAS RERUNNING A BLANK STEP AS SUCCESS
029800         GO TO 1000-ABEND-RTN
029900     END-READ.
030000
030100     ADD +1 TO RECORDS-READ.
030200
030300     MOVE SPACES TO WS-TSV-ROW.
030400     STRING "rank"           DELIMITED BY SIZE
030500            WS-TAB           DELIMITED BY SIZE
030600            "diseaseName"    DELIMITED BY SIZE
030700            WS-TAB           DELIMITED BY SIZE
030800            "diseaseCurie"   DELIMITED BY SIZE
030900            WS-TAB           DELIMITED BY SIZE
031000            "pretestprob"    DELIMITED BY SIZE
031100            WS-TAB           DELIMITED BY SIZE
031200            "posttestprob"   DELIMITED BY SIZE
031300            WS-TAB           DELIMITED BY SIZE
031400            "compositeLR"    DELIMITED BY SIZE
031500            WS-TAB           DELIMITED BY SIZE
031600            "entrezGeneId"   DELIMITED BY SIZE
031700            WS-TAB           DELIMITED BY SIZE
031800            "variants"       DELIMITED BY SIZE
031900       INTO WS-TSV-ROW.
032000     WRITE TSVRPT-REC FROM WS-TSV-ROW.
032100     ADD +1 TO RECORDS-WRITTEN.
032200 000-EXIT.
032300     EXIT.
032400
032500 050-LOAD-GEN2GENO-TABLE.
032600     MOVE "050-LOAD-GEN2GENO-TABLE" TO PARA-NAME.
032700     MOVE GEN2GENO-REC-SRCH TO GEN2GENO-TAB-ENTRY(G2G-IDX).
032800     ADD +1 TO GEN2GENO-ROWS-LOADED.
032900
033000     READ GEN2GENO-FILE
033100         AT END
033200         MOVE 'N' TO MORE-GEN2GENO-SW
033300         GO TO 050-EXIT
033400     END-READ.
033500 050-EXIT.
033600     EXIT.
033700
033800 100-MAINLINE.
033900     MOVE "100-MAINLINE" TO PARA-NAME.
034000     PERFORM 200-PRETTIFY-DISEASE-NAME THRU 200-EXIT.
034100     PERFORM 300-FORMAT-PROBABILITIES THRU 300-EXIT.
034200     PERFORM 400-ATTACH-GENOTYPE THRU 400-EXIT.
034300     PERFORM 500-BUILD-AND-WRITE-ROW THRU 500-EXIT.
034400
034500     READ TESTRSLT-FILE INTO TEST-RESULT-REC
034600         AT END
034700         MOVE 'N' TO MORE-TESTRSLT-SW
034800         GO TO 100-EXIT
034900     END-READ.
035000
035100     ADD +1 TO RECORDS-READ.
035200 100-EXIT.
035300     EXIT.
035400
035500****** 200 - TRUNCATE THE DISEASE NAME AT THE FIRST ";;" (A
035600****** MULTI-SOURCE ONTOLOGY LABEL SEPARATOR) AND THEN STRIP ANY
035700****** LEADING "#", DIGIT, OR BLANK LEFT OVER FROM THE ONTOLOGY
035800****** EXTRACT.  071190 JS - ADDED THE LEADING-DIGIT CASE.
035900 200-PRETTIFY-DISEASE-NAME.
036000     MOVE "200-PRETTIFY-DISEASE-NAME" TO PARA-NAME.
036100     MOVE SPACES TO WS-DISEASE-NAME-WORK.
036200     UNSTRING DISEASE-NAME DELIMITED BY ";;"
036300         INTO WS-DISEASE-NAME-WORK.
036400
036500     MOVE 0 TO WS-STRIP-IDX.
036600     MOVE "Y" TO WS-MORE-SCAN-SW.
036700     PERFORM 210-SCAN-LEADING-CHARS THRU 210-EXIT
036800         VARYING WS-SCAN-IDX FROM 1 BY 1
036900         UNTIL WS-SCAN-IDX > 120 OR NOT WS-MORE-SCAN.
037000
037100     MOVE SPACES TO OUT-DISEASE-NAME.
037200     IF WS-STRIP-IDX > 0 AND WS-STRIP-IDX <= 120
037300         MOVE WS-DISEASE-NAME-WORK(WS-STRIP-IDX:)
037400                                     TO OUT-DISEASE-NAME
037500     ELSE
037600         MOVE WS-DISEASE-NAME-WORK TO OUT-DISEASE-NAME.
037700 200-EXIT.
037800     EXIT.
037900
038000 210-SCAN-LEADING-CHARS.
038100     IF WS-DISEASE-CHAR(WS-SCAN-IDX) = "#" OR SPACE
038200         OR WS-DISEASE-CHAR(WS-SCAN-IDX) IS NUMERIC
038300         CONTINUE
038400     ELSE
038500         MOVE WS-SCAN-IDX TO WS-STRIP-IDX
038600         MOVE "N" TO WS-MORE-SCAN-SW.
038700 210-EXIT.
038800     EXIT.
038900
039000****** 300 - FORMAT THE TWO PROBABILITY COLUMNS.  NEITHER VALUE
039100****** IS RE-DERIVED HERE - BOTH COME STRAIGHT FROM THE RANKING
039200****** ENGINE'S OUTPUT AND ARE ONLY EDITED FOR DISPLAY.
039300 300-FORMAT-PROBABILITIES.
039400     MOVE "300-FORMAT-PROBABILITIES" TO PARA-NAME.
039500     PERFORM 310-FORMAT-PRETEST-PROB THRU 310-EXIT.
039600     PERFORM 320-FORMAT-POSTTEST-PROB THRU 320-EXIT.
039700 300-EXIT.
039800     EXIT.
039900
040000****** 091592 RMC - BELOW THE 0.001 CLINICAL THRESHOLD THE
040100****** PRETEST PROBABILITY IS SHOWN AS RECIPROCAL ODDS "1/N".
040200****** OTHERWISE IT IS SHOWN TO SIX DECIMAL PLACES.
040300 310-FORMAT-PRETEST-PROB.
040400     MOVE "310-FORMAT-PRETEST-PROB" TO PARA-NAME.
040500     MOVE SPACES TO OUT-PRETEST-PROB.
040600     IF PRETEST-PROB < 0.001
040700         COMPUTE WS-RECIP-N-EDIT ROUNDED = 1 / PRETEST-PROB
040800         MOVE SPACES TO WS-SCRATCH-TEXT
040900         MOVE WS-RECIP-N-EDIT TO WS-SCRATCH-TEXT
041000         MOVE 11 TO WS-SCRATCH-MAXLEN
041100         PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT
041200         STRING "1/" DELIMITED BY SIZE
041300                WS-RECIP-N-EDIT(WS-SCRATCH-STARTPOS:)
041400                                  DELIMITED BY SIZE
041500           INTO OUT-PRETEST-PROB
041600     ELSE
041700         COMPUTE WS-PRETEST-EDIT ROUNDED = PRETEST-PROB
041800         MOVE WS-PRETEST-EDIT TO OUT-PRETEST-PROB
041900     END-IF.
042000 310-EXIT.
042100     EXIT.
042200
042300****** 031291 RMC - FOUR DECIMAL-PLACE TIERS BY MAGNITUDE, PER
042400****** CLINICAL REVIEW, SO SMALL POSTTEST PROBABILITIES DO NOT
042500****** ROUND TO A MISLEADING TWO-DECIMAL ZERO.
042600 320-FORMAT-POSTTEST-PROB.
042700     MOVE "320-FORMAT-POSTTEST-PROB" TO PARA-NAME.
042800     MOVE SPACES TO OUT-POSTTEST-PROB.
042900     EVALUATE TRUE
043000         WHEN POSTTEST-PROB > 0.9999
043100             COMPUTE WS-PCT-EDIT-5 ROUNDED = POSTTEST-PROB * 100
043200             MOVE SPACES TO WS-SCRATCH-TEXT
043300             MOVE WS-PCT-EDIT-5 TO WS-SCRATCH-TEXT
043400             MOVE 9 TO WS-SCRATCH-MAXLEN
043500             PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT
043600             STRING WS-PCT-EDIT-5(WS-SCRATCH-STARTPOS:)
043700                                  DELIMITED BY SIZE
043800                    "%" DELIMITED BY SIZE
043900               INTO OUT-POSTTEST-PROB
044000         WHEN POSTTEST-PROB > 0.999
044100             COMPUTE WS-PCT-EDIT-4 ROUNDED = POSTTEST-PROB * 100
044200             MOVE SPACES TO WS-SCRATCH-TEXT
044300             MOVE WS-PCT-EDIT-4 TO WS-SCRATCH-TEXT
044400             MOVE 8 TO WS-SCRATCH-MAXLEN
044500             PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT
044600             STRING WS-PCT-EDIT-4(WS-SCRATCH-STARTPOS:)
044700                                  DELIMITED BY SIZE
044800                    "%" DELIMITED BY SIZE
044900               INTO OUT-POSTTEST-PROB
045000         WHEN POSTTEST-PROB > 0.99
045100             COMPUTE WS-PCT-EDIT-3 ROUNDED = POSTTEST-PROB * 100
045200             MOVE SPACES TO WS-SCRATCH-TEXT
045300             MOVE WS-PCT-EDIT-3 TO WS-SCRATCH-TEXT
045400             MOVE 7 TO WS-SCRATCH-MAXLEN
045500             PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT
045600             STRING WS-PCT-EDIT-3(WS-SCRATCH-STARTPOS:)
045700                                  DELIMITED BY SIZE
045800                    "%" DELIMITED BY SIZE
045900               INTO OUT-POSTTEST-PROB
046000         WHEN OTHER
046100             COMPUTE WS-PCT-EDIT-2 ROUNDED = POSTTEST-PROB * 100
046200             MOVE SPACES TO WS-SCRATCH-TEXT
046300             MOVE WS-PCT-EDIT-2 TO WS-SCRATCH-TEXT
046400             MOVE 6 TO WS-SCRATCH-MAXLEN
046500             PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT
046600             STRING WS-PCT-EDIT-2(WS-SCRATCH-STARTPOS:)
046700                                  DELIMITED BY SIZE
046800                    "%" DELIMITED BY SIZE
046900               INTO OUT-POSTTEST-PROB
047000     END-EVALUATE.
047100 320-EXIT.
047200     EXIT.
047300
047400****** 400 - WHEN THE RUN CARRIES GENOTYPE EVIDENCE, LOOK UP THIS
047500****** DISEASE'S GENE IN THE GEN2GENO TABLE AND CARRY ITS
047600****** VARIANT LIST.  082394 DTW - SKIPPED ENTIRELY WHEN
047700****** GENOTYPE-MAP-NOT-SUPPLIED.
047800 400-ATTACH-GENOTYPE.
047900     MOVE "400-ATTACH-GENOTYPE" TO PARA-NAME.
048000     MOVE "n/a" TO OUT-GENE-ID.
048100     MOVE "n/a" TO OUT-VARIANTS.
048200     MOVE SPACES TO WS-GENE-SYMBOL-HOLD.
048300     MOVE "N" TO WS-FOUND-GENE-SW.
048400
048500     IF RESULT-HAS-GENOTYPE
048600         MOVE ENTREZ-GENE-ID TO OUT-GENE-ID
048700         IF GENOTYPE-MAP-SUPPLIED
048800* 032995 DTW - A BAD EXTRACT WAS FEEDING A BLANK GENE ID THROUGH
048900             IF ENTREZ-GENE-ID(1:1) IS NOT NUMERIC-GENE-CHARS
049000                 MOVE "** ENTREZ-GENE-ID IS NOT NUMERIC" TO
049100                                          ABEND-REASON
049200                 GO TO 1000-ABEND-RTN
049300             END-IF
049400
049500             SET G2G-IDX TO 1
049600             SEARCH GEN2GENO-TAB-ENTRY
049700                 AT END
049800                     MOVE "N" TO WS-FOUND-GENE-SW
049900                 WHEN G2G-GENE-ID(G2G-IDX) = ENTREZ-GENE-ID
050000                     MOVE "Y" TO WS-FOUND-GENE-SW
050100                     MOVE G2G-SYMBOL(G2G-IDX) TO
050200                                          WS-GENE-SYMBOL-HOLD
050300             END-SEARCH
050400
050500             IF GENE-FOUND-IN-TABLE
050600                 MOVE 1 TO WS-STRING-PTR
050700                 PERFORM 410-JOIN-VARIANT-TEXT THRU 410-EXIT
050800                     VARYING WS-G2G-VAR-IDX FROM 1 BY 1
050900                     UNTIL WS-G2G-VAR-IDX >
051000                           G2G-VARIANT-COUNT(G2G-IDX)
051100                 ADD +1 TO VARIANTS-ATTACHED-COUNT
051200             END-IF
051300         END-IF
051400     END-IF.
051500 400-EXIT.
051600     EXIT.
051700
051800* 040703 PKR - GUARD ADDED, A ZERO VARIANT-COUNT USED TO WRITE A
051900* STRAY LEADING SEMICOLON.
052000 410-JOIN-VARIANT-TEXT.
052100     IF WS-G2G-VAR-IDX = 1
052200         STRING G2G-VARIANT-TEXT(G2G-IDX, WS-G2G-VAR-IDX)
052300                    DELIMITED BY SIZE
052400           INTO OUT-VARIANTS
052500           WITH POINTER WS-STRING-PTR
052600     ELSE
052700         STRING "; " DELIMITED BY SIZE
052800                G2G-VARIANT-TEXT(G2G-IDX, WS-G2G-VAR-IDX)
052900                    DELIMITED BY SIZE
053000           INTO OUT-VARIANTS
053100           WITH POINTER WS-STRING-PTR.
053200 410-EXIT.
053300     EXIT.
053400
053500****** 500 - BUILD THE TAB-SEPARATED REPORT LINE AND WRITE IT.
053600****** COLUMN ORDER MUST MATCH THE HEADER LINE IN 000-HOUSEKEEPING
053700****** EXACTLY.
053800 500-BUILD-AND-WRITE-ROW.
053900     MOVE "500-BUILD-AND-WRITE-ROW" TO PARA-NAME.
054000     MOVE SPACES TO WS-RANK-EDIT.
054100     MOVE RANK TO WS-RANK-EDIT.
054200     MOVE SPACES TO WS-SCRATCH-TEXT.
054300     MOVE WS-RANK-EDIT TO WS-SCRATCH-TEXT.
054400     MOVE 4 TO WS-SCRATCH-MAXLEN.
054500     PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT.
054600     MOVE SPACES TO OUT-RANK.
054700     MOVE WS-RANK-EDIT(WS-SCRATCH-STARTPOS:) TO OUT-RANK.
054800
054900     MOVE COMPOSITE-LR TO WS-COMPLR-EDIT.
055000     MOVE SPACES TO WS-SCRATCH-TEXT.
055100     MOVE WS-COMPLR-EDIT TO WS-SCRATCH-TEXT.
055200     MOVE 14 TO WS-SCRATCH-MAXLEN.
055300     PERFORM 620-LTRIM-SCRATCH THRU 620-EXIT.
055400     MOVE SPACES TO OUT-COMPOSITE-LR.
055500     MOVE WS-COMPLR-EDIT(WS-SCRATCH-STARTPOS:)
055600                                       TO OUT-COMPOSITE-LR.
055700
055800     MOVE SPACES TO WS-SCRATCH-TEXT.
055900     MOVE OUT-DISEASE-NAME TO WS-SCRATCH-TEXT.
056000     MOVE 120 TO WS-SCRATCH-MAXLEN.
056100     PERFORM 600-RTRIM-SCRATCH THRU 600-EXIT.
056200     MOVE WS-SCRATCH-TRIMLEN TO WS-DISEASE-TRIMLEN.
056300     IF WS-DISEASE-TRIMLEN = 0
056400         MOVE 1 TO WS-DISEASE-TRIMLEN.
056500
056600     MOVE SPACES TO WS-SCRATCH-TEXT.
056700     MOVE OUT-VARIANTS TO WS-SCRATCH-TEXT.
056800     MOVE 400 TO WS-SCRATCH-MAXLEN.
056900     PERFORM 600-RTRIM-SCRATCH THRU 600-EXIT.
057000     MOVE WS-SCRATCH-TRIMLEN TO WS-VARIANTS-TRIMLEN.
057100     IF WS-VARIANTS-TRIMLEN = 0
057200         MOVE 1 TO WS-VARIANTS-TRIMLEN.
057300
057400     MOVE SPACES TO WS-TSV-ROW.
057500     STRING OUT-RANK                           DELIMITED BY SPACE
057600            WS-TAB                             DELIMITED BY SIZE
057700            OUT-DISEASE-NAME(1:WS-DISEASE-TRIMLEN)
057800                                                DELIMITED BY SIZE
057900            WS-TAB                             DELIMITED BY SIZE
058000            DISEASE-CURIE                      DELIMITED BY SPACE
058100            WS-TAB                             DELIMITED BY SIZE
058200            OUT-PRETEST-PROB                   DELIMITED BY SPACE
058300            WS-TAB                             DELIMITED BY SIZE
058400            OUT-POSTTEST-PROB                  DELIMITED BY SPACE
058500            WS-TAB                             DELIMITED BY SIZE
058600            OUT-COMPOSITE-LR                   DELIMITED BY SPACE
058700            WS-TAB                             DELIMITED BY SIZE
058800            OUT-GENE-ID                        DELIMITED BY SPACE
058900            WS-TAB                             DELIMITED BY SIZE
059000            OUT-VARIANTS(1:WS-VARIANTS-TRIMLEN)
059100                                                DELIMITED BY SIZE
059200       INTO WS-TSV-ROW.
059300
059400     WRITE TSVRPT-REC FROM WS-TSV-ROW.
059500     ADD +1 TO RECORDS-WRITTEN.
059600 500-EXIT.
059700     EXIT.
059800
059900****** 600/610 - RIGHT-TRIM A FREE-TEXT FIELD.  THE CALLER MOVES
060000****** THE FIELD TO WS-SCRATCH-TEXT AND SETS WS-SCRATCH-MAXLEN TO
060100****** THE FIELD'S DECLARED WIDTH FIRST.  ADDED 060793 RMC.
060200 600-RTRIM-SCRATCH.
060300     PERFORM 610-RTRIM-STEP THRU 610-EXIT
060400         VARYING WS-SCAN-IDX FROM WS-SCRATCH-MAXLEN BY -1
060500         UNTIL WS-SCAN-IDX = 0
060600            OR WS-SCRATCH-CHAR(WS-SCAN-IDX) NOT = SPACE.
060700     MOVE WS-SCAN-IDX TO WS-SCRATCH-TRIMLEN.
060800 600-EXIT.
060900     EXIT.
061000
061100 610-RTRIM-STEP.
061200     CONTINUE.
061300 610-EXIT.
061400     EXIT.
061500
061600****** 620/630 - LEFT-TRIM A ZERO-SUPPRESSED NUMERIC-EDITED
061700****** FIELD.  THE CALLER MOVES THE FIELD TO WS-SCRATCH-TEXT AND
061800****** SETS WS-SCRATCH-MAXLEN FIRST; THE CALLER THEN APPLIES THE
061900****** RESULTING WS-SCRATCH-STARTPOS TO THE ORIGINAL FIELD, NOT
062000****** TO THE SCRATCH COPY.  ADDED 060793 RMC.
062100 620-LTRIM-SCRATCH.
062200     PERFORM 630-LTRIM-STEP THRU 630-EXIT
062300         VARYING WS-SCAN-IDX FROM 1 BY 1
062400         UNTIL WS-SCAN-IDX > WS-SCRATCH-MAXLEN
062500            OR WS-SCRATCH-CHAR(WS-SCAN-IDX) NOT = SPACE.
062600     MOVE WS-SCAN-IDX TO WS-SCRATCH-STARTPOS.
062700 620-EXIT.
062800     EXIT.
062900
063000 630-LTRIM-STEP.
063100     CONTINUE.
063200 630-EXIT.
063300     EXIT.
063400
063500 700-CLOSE-FILES.
063600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
063700     CLOSE TESTRSLT-FILE, TSVRPT-FILE, SYSOUT.
063800     IF GENOTYPE-MAP-SUPPLIED
063900         CLOSE GEN2GENO-FILE.
064000 700-EXIT.
064100     EXIT.
064200
064300 900-CLEANUP.
064400     MOVE "900-CLEANUP" TO PARA-NAME.
064500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
064600
064700     DISPLAY "** RECORDS READ **".
064800     DISPLAY RECORDS-READ.
064900     DISPLAY "** RECORDS WRITTEN **".
065000     DISPLAY RECORDS-WRITTEN.
065100     DISPLAY "** GEN2GENO ROWS LOADED **".
065200     DISPLAY GEN2GENO-ROWS-LOADED.
065300     DISPLAY "** DISEASES WITH VARIANTS ATTACHED **".
065400     DISPLAY VARIANTS-ATTACHED-COUNT.
065500
065600     DISPLAY "******** NORMAL END OF JOB TSVDIFF ********".
065700 900-EXIT.
065800     EXIT.
065900
066000 1000-ABEND-RTN.
066100     WRITE SYSOUT-REC FROM ABEND-REC.
066200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
066300     DISPLAY "*** ABNORMAL END OF JOB-TSVDIFF ***" UPON CONSOLE.
066400     DIVIDE ZERO-VAL INTO ONE-VAL.
