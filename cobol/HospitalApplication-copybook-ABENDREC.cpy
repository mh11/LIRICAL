000100******************************************************************
000200* COPYBOOK ABENDREC
000300* COMMON ABEND / DIAGNOSTIC WRITE-LINE USED BY ALL DXSCORE BATCH
000400* REPORT PROGRAMS.  WRITTEN TO SYSOUT VIA "WRITE SYSOUT-REC FROM
000500* ABEND-REC" WHEN A JOB CANNOT CONTINUE - SEE 1000-ABEND-RTN IN
000600* THE CALLING PROGRAM.  RECORD IS SIZED TO MATCH THE 130-BYTE
000700* SYSOUT-REC LAYOUT SO THE WRITE-FROM LINES UP ON THE SPOOL.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                PIC X(30).
001100     05  ABEND-REASON             PIC X(60).
001200     05  ACTUAL-VAL               PIC 9(9).
001300     05  EXPECTED-VAL             PIC 9(9).
001400     05  FILLER                   PIC X(22).
001500
001600* WORK FIELDS FOR THE "DIVIDE-BY-ZERO" FORCED-ABEND TECHNIQUE -
001700* SEE 1000-ABEND-RTN.  DO NOT RE-VALUE THESE.
001800 01  ZERO-VAL                     PIC 9(1)  COMP VALUE 0.
001900 01  ONE-VAL                      PIC 9(1)  COMP VALUE 1.
