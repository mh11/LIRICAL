000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RNKFMT.
000400 AUTHOR. R. CHEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/06/90.
000700 DATE-COMPILED. 02/06/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200* DATE     BY   REQUEST#   DESCRIPTION
001300*-----------------------------------------------------------------
001400* 020690   RMC  R9002-14   ORIGINAL CODING.  CALLED BY THE CASE-
001500*                          SIMULATION DRIVER TO FORMAT THE TWO-
001600*                          LINE RANK/EXPLANATION BLOCK FOR A
001700*                          SIMULATED CASE.  NO FILE I/O OF ITS
001800*                          OWN - CALLER OWNS THE OUTPUT FILE.
001900* 081591  RMC  R9108-03   ADDED RETURN-CD TO THE LINKAGE SO THE
002000*                          CALLER CAN TELL A GOOD RETURN FROM A
002100*                          BAD ONE, MATCHING CLCLBCST'S LINKAGE.
002200* 041793  DTW  R9304-19   CALLERS WANTED TRAILING BLANKS STRIPPED
002300*                          FROM THE EXPLANATION LINE BEFORE IT IS
002400*                          APPENDED TO THE REPORT - SOME CALLERS
002500*                          STILL WANT THE FULL-WIDTH FIELD, SO
002600*                          ADDED UPSI-1 RATHER THAN CHANGE THE
002700*                          LINKAGE FOR EVERYONE.
002800* 100398  LMK  R9810-44   YEAR-2000 REVIEW.  WS-DATE EXPANDED TO A
002900*                          4-DIGIT CENTURY (WS-DATE-BROKEN) - THIS
003000*                          PROGRAM DOES NO DATE ARITHMETIC, RUN-
003100*                          DATE IS CAPTURED FOR THE CALL-COUNT
003200*                          DISPLAY ONLY.
003300* 061501  PKR  R0105-06   RNK-RANK IS PASSED THROUGH UNCHANGED -
003400*                          CONFIRMED NOT REFORMATTED HERE, PER
003500*                          CLINICAL REVIEW OF THE SIMULATION
003600*                          ACCURACY REPORT.
003700*-----------------------------------------------------------------
003800* PURPOSE.
003900*   FORMATS ONE RANKING-LINE RECORD FROM THE DXSCORE CASE-
004000*   SIMULATION DRIVER INTO THE TWO OUTPUT LINES THAT MAKE UP ONE
004100*   ENTRY ON THE SIMULATION ACCURACY REPORT - THE ALREADY-BUILT
004200*   DIFFERENTIAL-ROW TEXT FOR THE DISEASE THAT WAS TRULY
004300*   SIMULATED INTO THE CASE, FOLLOWED BY A FREE-TEXT EXPLANATION.
004400*   NO RANKING OR SCORING IS DONE HERE - THAT HAPPENED UPSTREAM.
004500*   THIS SUBPROGRAM DOES NOT OPEN A FILE; THE CALLER WRITES THE
004600*   TWO RETURNED LINES WHEREVER THEY BELONG.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE
005400     UPSI-1 ON  STATUS IS TRIM-EXPLANATION-TRAILING
005500            OFF STATUS IS KEEP-EXPLANATION-AS-IS.
005600 INPUT-OUTPUT SECTION.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200****** RIGHT-TRIM WORK AREAS.  041793 DTW - ONLY EXERCISED WHEN
006300****** THE CALLER SETS UPSI-1 ON.  SAME SCAN IDIOM USED IN TSVDIFF
006400****** BUT KEPT LOCAL HERE - THIS SUBPROGRAM CARRIES NO COPYBOOKS.
006500 01  WS-LINE-1-WORK              PIC X(400).
006600 01  WS-LINE-1-CHARS REDEFINES WS-LINE-1-WORK.
006700     05  WS-LINE-1-CHAR OCCURS 400 TIMES PIC X(1).
006800 01  WS-LINE-2-WORK              PIC X(200).
006900 01  WS-LINE-2-CHARS REDEFINES WS-LINE-2-WORK.
007000     05  WS-LINE-2-CHAR OCCURS 200 TIMES PIC X(1).
007100
007200 01  WS-DATE                     PIC 9(8).
007300 01  WS-DATE-BROKEN REDEFINES WS-DATE.
007400     05  WS-DATE-CCYY             PIC 9(4).
007500     05  WS-DATE-MM               PIC 9(2).
007600     05  WS-DATE-DD               PIC 9(2).
007700
007800****** STANDALONE COUNTERS - 77-LEVEL, PER SHOP CONVENTION.
007900 77  CALLS-PROCESSED             PIC S9(7) COMP.
008000 77  WS-SCAN-IDX                 PIC 9(3)  COMP.
008100 77  WS-TRIM-LEN-1               PIC 9(3)  COMP.
008200 77  WS-TRIM-LEN-2               PIC 9(3)  COMP.
008300
008400 LINKAGE SECTION.
008500****** 083093 - NOT A COPYBOOK.  THE CASE-SIMULATION DRIVER IS THE
008600****** ONLY CALLER OF THIS SUBPROGRAM, SO THE LAYOUT IS CARRIED
008700****** HERE RATHER THAN IN A SHARED COPY MEMBER - SAME CONVENTION
008800****** AS CALC-COSTS-REC IN CLCLBCST.
008900 01  RANKING-LINE-REC.
009000     05  RNK-RANK                 PIC 9(4).
009100     05  RNK-LINE-TEXT            PIC X(400).
009200     05  RNK-EXPLANATION          PIC X(200).
009300
009400 01  RNK-OUTPUT-REC.
009500     05  RNK-OUT-LINE-1           PIC X(400).
009600     05  RNK-OUT-LINE-2           PIC X(200).
009700
009800 01  RETURN-CD                    PIC 9(4) COMP.
009900
010000 PROCEDURE DIVISION USING RANKING-LINE-REC, RNK-OUTPUT-REC,
010100                           RETURN-CD.
010200
010300 000-HOUSEKEEPING.
010400     ACCEPT WS-DATE FROM DATE YYYYMMDD.
010500     ADD +1 TO CALLS-PROCESSED.
010600     PERFORM 100-FORMAT-RANKING-LINE THRU 100-EXIT.
010700
010800     MOVE ZERO TO RETURN-CD.
010900     GOBACK.
011000 000-EXIT.
011100     EXIT.
011200
011300****** 100 - RNK-RANK IS NOT REFORMATTED HERE (061501 PKR) - IT IS
011400****** CARRIED BY THE CALLER FOR SORTING/SELECTION ONLY.  THE TWO
011500****** TEXT FIELDS ARE COPIED THROUGH, OPTIONALLY RIGHT-TRIMMED.
011600 100-FORMAT-RANKING-LINE.
011700     MOVE SPACES TO WS-LINE-1-WORK.
011800     MOVE RNK-LINE-TEXT TO WS-LINE-1-WORK.
011900     MOVE SPACES TO WS-LINE-2-WORK.
012000     MOVE RNK-EXPLANATION TO WS-LINE-2-WORK.
012100
012200     IF TRIM-EXPLANATION-TRAILING
012300         PERFORM 110-RTRIM-LINE-1 THRU 110-EXIT
012400         PERFORM 120-RTRIM-LINE-2 THRU 120-EXIT
012500     ELSE
012600         MOVE 400 TO WS-TRIM-LEN-1
012700         MOVE 200 TO WS-TRIM-LEN-2
012800     END-IF.
012900
013000     MOVE SPACES TO RNK-OUTPUT-REC.
013100     MOVE WS-LINE-1-WORK(1:WS-TRIM-LEN-1) TO RNK-OUT-LINE-1.
013200     MOVE WS-LINE-2-WORK(1:WS-TRIM-LEN-2) TO RNK-OUT-LINE-2.
013300 100-EXIT.
013400     EXIT.
013500
013600 110-RTRIM-LINE-1.
013700     PERFORM 115-RTRIM-LINE-1-STEP THRU 115-EXIT
013800         VARYING WS-SCAN-IDX FROM 400 BY -1
013900         UNTIL WS-SCAN-IDX = 0
014000            OR WS-LINE-1-CHAR(WS-SCAN-IDX) NOT = SPACE.
014100     MOVE WS-SCAN-IDX TO WS-TRIM-LEN-1.
014200     IF WS-TRIM-LEN-1 = 0
014300         MOVE 1 TO WS-TRIM-LEN-1.
014400 110-EXIT.
014500     EXIT.
014600
014700 115-RTRIM-LINE-1-STEP.
014800     CONTINUE.
014900 115-EXIT.
015000     EXIT.
015100
015200 120-RTRIM-LINE-2.
015300     PERFORM 125-RTRIM-LINE-2-STEP THRU 125-EXIT
015400         VARYING WS-SCAN-IDX FROM 200 BY -1
015500         UNTIL WS-SCAN-IDX = 0
015600            OR WS-LINE-2-CHAR(WS-SCAN-IDX) NOT = SPACE.
015700     MOVE WS-SCAN-IDX TO WS-TRIM-LEN-2.
015800     IF WS-TRIM-LEN-2 = 0
015900         MOVE 1 TO WS-TRIM-LEN-2.
016000 120-EXIT.
016100     EXIT.
016200
016300 125-RTRIM-LINE-2-STEP.
016400     CONTINUE.
016500 125-EXIT.
016600     EXIT.
