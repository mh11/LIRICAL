000100******************************************************************
000200* COPYBOOK TESTRSLT
000300* ONE DIFFERENTIAL-DIAGNOSIS TEST RESULT, AS SCORED BY THE
000400* DXSCORE RANKING ENGINE UPSTREAM OF THIS JOB.  ONE RECORD PER
000500* CANDIDATE DISEASE FOR A SINGLE PATIENT RUN - THE RUN ITSELF
000600* CARRIES NO HEADER/TRAILER RECORDS, SO THERE IS NO RECORD-COUNT
000700* BALANCING ON THIS FILE (UNLIKE PATSORT/PATSRCH IN THE OLDER
000800* BILLING SUITE).
000900*
001000* LAID OUT TO MATCH THE 200-BYTE FLAT RECORD ON TESTRSLT-FILE -
001100* SEE THE FD IN TSVDIFF.  READ TESTRSLT-FILE INTO TEST-RESULT-REC
001200* PERFORMS THE USUAL FLAT-TO-STRUCTURED GROUP MOVE.
001300******************************************************************
001400 01  TEST-RESULT-REC.
001500     05  DISEASE-NAME             PIC X(120).
001600     05  DISEASE-CURIE            PIC X(20).
001700     05  RANK                     PIC 9(4).
001800     05  PRETEST-PROB             PIC 9(1)V9(10).
001900     05  POSTTEST-PROB            PIC 9(1)V9(10).
002000     05  COMPOSITE-LR             PIC S9(6)V9(6) COMP-3.
002100     05  HAS-GENOTYPE-FLAG        PIC X(1).
002200         88  RESULT-HAS-GENOTYPE      VALUE "Y".
002300         88  RESULT-HAS-NO-GENOTYPE   VALUE "N".
002400     05  ENTREZ-GENE-ID           PIC X(20).
002500     05  FILLER                   PIC X(6).
